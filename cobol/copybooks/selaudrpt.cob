000100*
000110* SELECT for the printed audit report - 132 col landscape listing.
000120* 14/04/86 kjm - Created.
000130*
000140     SELECT AUDIT-RPT-FILE ASSIGN TO "AUDIT-RPT"
000150         ORGANIZATION IS LINE SEQUENTIAL
000160         FILE STATUS IS RPT-Status.
000170*

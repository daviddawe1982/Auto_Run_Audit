000100*
000110* FD for the BEX consignment manifest feed.
000120* 14/04/86 kjm - Created.
000130*
000140 FD  BEX-MANIF-FILE
000150     RECORD CONTAINS 21 CHARACTERS
000160     LABEL RECORD IS STANDARD.
000170 COPY "wsbexmf.cob".
000180*

000100*
000110* FD for the optional run-option control card.
000120* 02/05/86 kjm - Created.
000130*
000140 FD  AUDIT-PARM-FILE
000150     RECORD CONTAINS 20 CHARACTERS
000160     LABEL RECORD IS STANDARD.
000170 COPY "wsaudprm.cob".
000180*

000100*
000110* SELECT for the BEX consignment manifest feed (feed 2).
000120* 14/04/86 kjm - Created.
000130*
000140     SELECT BEX-MANIF-FILE ASSIGN TO "BEX-MANIF"
000150         ORGANIZATION IS LINE SEQUENTIAL
000160         FILE STATUS IS BEX-Status.
000170*

000100*******************************************
000110*                                          *
000120*  Record Definition For The Run-Option   *
000130*        Control Card (Audit-Parm)        *
000140*     One record only, RRN not used        *
000150*******************************************
000160* Record size 20 bytes.
000170*
000180* 02/05/86 kjm - Created.
000190* 19/08/99 srh - Widened both dates to ccyymmdd for Y2K,
000200*                was yymmdd.
000210*
000220 01  Audit-Parm-Record.
000230     03  PRM-Start-Date        pic 9(8).
000240     03  PRM-End-Date          pic 9(8).
000250     03  filler                pic x(4).
000260*

000100*
000110* SELECT for the run-option control card (start/end date bounds).
000120* Optional - no card present means the run is unbounded both ends.
000130* 02/05/86 kjm - Created.
000140*
000150     SELECT OPTIONAL AUDIT-PARM-FILE ASSIGN TO "AUDIT-PARM"
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS PRM-Status.
000180*

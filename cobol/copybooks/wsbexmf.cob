000100*******************************************
000110*                                          *
000120*  Record Definition For BEX Consignment  *
000130*        Manifest Feed (Feed 2)           *
000140*     No key - processed sequentially     *
000150*******************************************
000160* Record size 21 bytes.
000170*
000180* 14/04/86 kjm - Created.
000190*
000195* No filler on the primary record - the manifest extract
000196* fixes the record at exactly 21 bytes with no spare.
000197*
000200 01  BEX-Manifest-Record.
000210     03  BEX-Run-No            pic 9(2).
000220     03  BEX-Manif-Date        pic 9(8).
000230     03  BEX-Base-Total        pic s9(9)v99.
000240*
000250* Alternate alphanumeric view, used to test for an unreadable
000260* (non-numeric) base total before the field is used in
000270* arithmetic.
000280*
000290 01  BEX-Manifest-Record-Alt redefines BEX-Manifest-Record.
000300     03  filler                pic x(10).
000310     03  BEX-Base-Total-Alpha  pic x(11).
000320*

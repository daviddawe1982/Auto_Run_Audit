000100*
000110* SELECT for the STE agent-fee detail feed (feed 1).
000120* 14/04/86 kjm - Created.
000130*
000140     SELECT STE-FEE-FILE ASSIGN TO "STE-FEES"
000150         ORGANIZATION IS LINE SEQUENTIAL
000160         FILE STATUS IS STE-Status.
000170*

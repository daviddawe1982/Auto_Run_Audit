000100*******************************************************
000110*                                                      *
000120*   Working Storage For The Weekly Run Revenue        *
000130*   Audit - aggregate table, run/date/contract         *
000140*   index tables, report work areas & cost block.      *
000150*                                                      *
000160*   The aggregate is held entirely in memory - no      *
000170*   indexed file is used for it, see remarks in        *
000180*   AA000 of RRAUDIT.                                  *
000190*******************************************************
000200* 14/04/86 kjm - Created.
000210* 02/05/86 kjm - Added date-range and control-card areas.
000220* 30/06/91 pdw - Agg table bumped from 800 to 2000 entries,
000230*                Summer 91 had more runs than the table held.
000240* 19/08/99 srh - Y2K - all dates here already ccyymmdd, no chg.
000250* 11/03/03 tjl - Added WS-Grand-Total to control totals block.
000252* 04/06/16 jbk - RRA062 Dropped the two unused Range-Set-Sw
000253*                flags off WS-Date-Range - AA020 never set them
000254*                and nothing downstream tested them.
000255* 21/09/16 jbk - RRA063 Added WS-Contract-Row-Store so the week
000256*                total can be summed in full before the first
000257*                GENERATE - see the change log in RRAUDIT.
000258* 02/02/17 jbk - RRA065 Added RR005/RR006 for the new STE run-
000259*                number and contract-code edits added to AA100 -
000260*                backed out again 09/03/17 (RRA066), the contract
000261*                code edit was too strict for live data.  RR005/
000262*                RR006 removed below, see RRAUDIT change log.
000263*
000270*-------------------------------------------------------------
000280* File status codes - one per file, tested after every OPEN,
000290* READ and CLOSE against the "00" good-status literal.
000300*-------------------------------------------------------------
000310 01  WS-File-Statuses.
000320     03  STE-Status            pic xx        value "00".
000330     03  BEX-Status            pic xx        value "00".
000340     03  PRM-Status            pic xx        value "00".
000350     03  RPT-Status            pic xx        value "00".
000360*
000370 01  WS-Control-Counters.
000380     03  WS-STE-Read           pic 9(7)      comp.
000390     03  WS-STE-Dropped        pic 9(7)      comp.
000400     03  WS-STE-Accepted       pic 9(7)      comp.
000410     03  WS-BEX-Read           pic 9(7)      comp.
000420     03  WS-BEX-Dropped        pic 9(7)      comp.
000430     03  WS-BEX-Accepted       pic 9(7)      comp.
000440     03  WS-Run-Count          pic 99        comp.
000450     03  WS-Grand-Total        pic s9(9)v99  comp-3.
000460     03  filler                pic x(08).
000470*
000480 01  WS-Switches.
000490     03  WS-Ste-Eof-Sw         pic x         value "N".
000500         88  Ste-At-Eof                      value "Y".
000510     03  WS-Bex-Eof-Sw         pic x         value "N".
000520         88  Bex-At-Eof                      value "Y".
000530     03  WS-Parm-Present-Sw    pic x         value "N".
000540         88  Parm-On-File                    value "Y".
000550     03  WS-First-Row-Sw       pic x         value "N".
000560         88  First-Row-Of-Section            value "Y".
000570     03  filler                pic x(10).
000580*
000585* 04/06/16 jbk - the two Range-Set switches this group used to
000586* carry are gone - AA020 never actually set them and the
000587* comparisons in AA100/AA200 work the same whether a bound came
000588* off the card or off the zero/99999999 default below, so there
000589* was nothing left to test them against.
000590 01  WS-Date-Range.
000600     03  WS-Range-From         pic 9(8)      value zero.
000610     03  WS-Range-To           pic 9(8)      value 99999999.
000640     03  filler                pic x(08).
000650*
000660*-------------------------------------------------------------
000670* The aggregate table, keyed informally by Run/Contract/Date -
000680* kept as a plain linear array, searched on arrival of every
000690* accepted fee and grown as new keys turn up.  Resequenced into
000700* run/contract/date order by AA600 once both feeds are read.
000710*-------------------------------------------------------------
000720 01  WS-Aggregate-Table.
000730     03  WS-Agg-Count          pic 9(4)      comp.
000740     03  WS-Agg-Entry          occurs 2000 times
000750                                indexed by WS-Agg-Idx
000760                                           WS-Agg-Idx2.
000770         05  WS-Agg-Run-No     pic 9(2).
000780         05  WS-Agg-Contract   pic x(12).
000790         05  WS-Agg-Date       pic 9(8).
000800         05  WS-Agg-Date-Parts redefines WS-Agg-Date.
000810             07  WS-Agg-Date-Y pic 9(4).
000820             07  WS-Agg-Date-M pic 99.
000830             07  WS-Agg-Date-D pic 99.
000840         05  WS-Agg-Amount     pic s9(9)v99  comp-3.
000850*
000860*-------------------------------------------------------------
000870* Distinct dates seen across both feeds, sorted ascending by
000880* AA610.  Only the first five populate the Mon-Fri columns.
000890*-------------------------------------------------------------
000900 01  WS-Date-Index-Table.
000910     03  WS-Date-Count         pic 99        comp.
000920     03  WS-Date-Entry         occurs 60 times
000930                                indexed by WS-Date-Idx
000940                                pic 9(8).
000950*
000960*-------------------------------------------------------------
000970* Distinct run numbers seen, sorted ascending by AA620.
000980*-------------------------------------------------------------
000990 01  WS-Run-Index-Table.
001000     03  WS-Run-Idx-Count      pic 99        comp.
001010     03  WS-Run-Entry          occurs 50 times
001020                                indexed by WS-Run-Idx
001030                                pic 9(2).
001040*
001050*-------------------------------------------------------------
001060* Distinct contracts within the run currently being reported -
001070* rebuilt by AA710 each time a new run section starts.
001080*-------------------------------------------------------------
001090 01  WS-Contract-Index-Table.
001100     03  WS-Contract-Count     pic 99        comp.
001110     03  WS-Contract-Entry     occurs 200 times
001120                                indexed by WS-Contract-Idx
001130                                pic x(12).
001140*
001141*-------------------------------------------------------------
001142* 21/09/16 jbk - RRA063.  Per-contract day cells and row total,
001143* one entry per WS-Contract-Entry slot above, SAME index
001144* (WS-Contract-Idx) so the two tables stay lined up.  AA736/
001145* AA737 fill this in a first pass over the run with no
001146* GENERATE; AA740 then GENERATEs off these stored figures in a
001147* second pass, once WS-Week-Total is known complete - see the
001148* 21/09/16 note against AA740 in RRAUDIT for the bug this fixed.
001149*-------------------------------------------------------------
001150 01  WS-Contract-Row-Store.
001151     03  WS-CRow-Entry         occurs 200 times
001152                                indexed by WS-Contract-Idx.
001153         05  WS-CRow-Day-Amt   pic s9(7)v99  comp-3
001154                                occurs 5 times.
001155         05  WS-CRow-Row-Total pic s9(9)v99  comp-3.
001156     03  filler                pic x(04).
001157*
001158*-------------------------------------------------------------
001159* Work areas for the section currently being printed.
001160*-------------------------------------------------------------
001161 01  WS-Report-Work.
001190     03  WS-Sect-Run-No        pic 9(2).
001200     03  WS-Sect-Date-From     pic x(10).
001210     03  WS-Sect-Date-To       pic x(10).
001220     03  WS-Sect-Label         pic x(12).
001230     03  WS-Day-Amount         pic s9(9)v99  comp-3  occurs 5.
001240     03  WS-Row-Total          pic s9(9)v99  comp-3.
001250     03  WS-Week-Total         pic s9(9)v99  comp-3.
001260     03  WS-Rev-Day-Rate       pic s9(9)v99  comp-3.
001270     03  WS-Cost-Row-Ctr       pic 9         comp.
001275     03  filler                pic x(05).
001280*
001290*-------------------------------------------------------------
001300* Cost block - same six defaults apply to every run, see the
001310* remarks against AA750.  Running Costs = 5 days x 30.00 plus
001320* a flat 140.00 standing charge for the week.
001330*-------------------------------------------------------------
001340 01  WS-Cost-Block.
001350     03  WS-Cost-Wage          pic s9(7)v99  comp-3  value zero.
001360     03  WS-Cost-Super         pic s9(7)v99  comp-3  value zero.
001370     03  WS-Cost-Running       pic s9(7)v99  comp-3  value 290.00.
001380     03  WS-Cost-Fuel-Litres   pic s9(7)v99  comp-3  value zero.
001390     03  WS-Cost-Fuel-Ltr-Rate pic s9(7)v99  comp-3  value zero.
001400     03  WS-Cost-Fuel-Total    pic s9(7)v99  comp-3  value zero.
001410     03  WS-Cost-Total         pic s9(7)v99  comp-3  value zero.
001420     03  WS-Cost-Day-Rate      pic s9(7)v99  comp-3  value zero.
001430     03  WS-Factor             pic s9(5)v99  comp-3  value zero.
001440     03  WS-Revenue            pic s9(9)v99  comp-3  value zero.
001445     03  filler                pic x(05).
001450*
001460*-------------------------------------------------------------
001470* Date-to-text conversion - Agg-Date (ccyymmdd) in, printable
001480* yyyy-mm-dd out - same redefinition idiom this shop uses on
001485* every ccyymmdd field that has to print with dashes in it.
001490*-------------------------------------------------------------
001500 01  WS-Date-Conv.
001510     03  WS-DC-Year            pic 9(4).
001520     03  WS-DC-Month           pic 99.
001530     03  WS-DC-Day             pic 99.
001535     03  filler                pic x(02).
001540 01  WS-DC-Numeric redefines WS-Date-Conv
001550                               pic 9(8).
001560 01  WS-DC-Display.
001570     03  WS-DCD-Year           pic 9(4).
001580     03  WS-DCD-Dash1          pic x         value "-".
001590     03  WS-DCD-Month          pic 99.
001600     03  WS-DCD-Dash2          pic x         value "-".
001610     03  WS-DCD-Day            pic 99.
001615     03  filler                pic x(02).
001620*
001630*-------------------------------------------------------------
001640* General subscripts, small work fields and error text.
001650*-------------------------------------------------------------
001660 01  WS-Misc-Work.
001670     03  WS-Sub                pic 9(4)      comp.
001680     03  WS-Sub2               pic 9(4)      comp.
001690     03  WS-Found-Sw           pic x         value "N".
001700         88  Entry-Found                     value "Y".
001710     03  WS-Swap-12            pic x(12).
001720     03  WS-Swap-08            pic 9(8).
001730     03  WS-Swap-02            pic 9(2).
001735     03  filler                pic x(05).
001740*
001750*-------------------------------------------------------------
001760* Hand-off area into AA500 - the caller loads these and
001770* performs AA500 thru AA500-Exit; AA500 finds or adds the entry.
001780*-------------------------------------------------------------
001790 01  WS-New-Entry.
001800     03  WS-New-Run-No         pic 9(2).
001810     03  WS-New-Contract       pic x(12).
001820     03  WS-New-Date           pic 9(8).
001830     03  WS-New-Amount         pic s9(9)v99  comp-3.
001835     03  filler                pic x(05).
001840*
001850 01  Error-Messages.
001860     03  RR001   pic x(38) value
001870             "RR001 STE-FEES file missing at start".
001880     03  RR002   pic x(38) value
001890             "RR002 BEX-MANIF file missing at start".
001900     03  RR003   pic x(40) value
001910             "RR003 Aggregate table full - see AA500".
001920     03  RR004.
001921         05  RR004-Text        pic x(34) value
001922             "RR004 Unreadable base total, run ".
001923         05  RR004-Run-No      pic 99.
001935     03  filler                pic x(20).
001940*

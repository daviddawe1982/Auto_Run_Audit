000100*******************************************
000110*                                          *
000120*  Record Definition For STE Agent-Fee    *
000130*           Detail Feed (Feed 1)          *
000140*     No key - processed sequentially     *
000150*******************************************
000160* Record size 34 bytes.
000170*
000180* 14/04/86 kjm - Created.
000190* 23/02/99 srh - Y2K - Fee-Date confirmed ccyymmdd, no chg needed.
000195* 02/02/17 jbk - RRA065/RRA066.  A STE-Fee-Record-Alt redefinition
000196*                was added here for a NOT NUMERIC run-number edit,
000197*                then removed again 09/03/17 along with the edit
000198*                itself - see the RRAUDIT change log.
000200*
000205* No filler on the primary record - the extract spec fixes the
000206* record at exactly 34 bytes with no spare, see Accounts' feed
000207* note of 14/04/86.
000208*
000210 01  STE-Fee-Record.
000220     03  STE-Run-No            pic 9(2).
000230     03  STE-Contract          pic x(12).
000240     03  STE-Fee-Date          pic 9(8).
000250     03  STE-Agent-Fee         pic s9(9)v99.
000260     03  STE-Valid-Flag        pic x.
000270*

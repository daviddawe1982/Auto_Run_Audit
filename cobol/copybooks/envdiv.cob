000100*                                           *
000110*  Common Environment Division Entries     *
000120*    Shared by all Run Revenue programs    *
000130*                                           *
000140* 14/04/86 kjm - Created.
000150* 11/09/98 srh - Y2K review - no date fields held here, no change.
000160*
000170 CONFIGURATION SECTION.
000180 SOURCE-COMPUTER.        NCR-TOWER-32.
000190 OBJECT-COMPUTER.        NCR-TOWER-32.
000200*

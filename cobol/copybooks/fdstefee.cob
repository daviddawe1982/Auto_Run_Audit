000100*
000110* FD for the STE agent-fee detail feed.
000120* 14/04/86 kjm - Created.
000130*
000140 FD  STE-FEE-FILE
000150     RECORD CONTAINS 34 CHARACTERS
000160     LABEL RECORD IS STANDARD.
000170 COPY "wsstefee.cob".
000180*

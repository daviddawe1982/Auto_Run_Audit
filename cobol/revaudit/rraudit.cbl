000100*****************************************************************
000110*                                                               *
000120*   RRAUDIT  -  WEEKLY RUN REVENUE AUDIT                       *
000130*                                                               *
000140*   Reads the STE agent-fee feed and the BEX consignment       *
000150*   manifest feed, builds a single run/contract/date revenue    *
000160*   aggregate entirely in working storage, and prints one       *
000170*   audit section per run showing the Monday-Friday grid,       *
000180*   week total, fixed cost block and the derived day-rate/      *
000190*   factor/revenue figures used by Accounts every Friday.       *
000200*                                                               *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     RRAUDIT.
000240 AUTHOR.         K J MASEFIELD.
000250 INSTALLATION.   REDLINE EXPRESS CARRIERS - DATA PROCESSING.
000260 DATE-WRITTEN.   14/04/86.
000270 DATE-COMPILED.
000280 SECURITY.       CONFIDENTIAL - FOR USE WITHIN THE DATA
000290                 PROCESSING DEPARTMENT ONLY - NOT FOR RELEASE
000300                 OUTSIDE REDLINE EXPRESS CARRIERS.
000310*
000320* REMARKS.
000330*     Runs once a week, after the STE-FEES extract and the BEX
000340*     manifest extract have both landed on the batch library.
000350*     No operator input of any kind - the optional date window
000360*     comes from the AUDIT-PARM control card, not from a prompt.
000370*
000380*     The run/contract/date aggregate is held ENTIRELY in working
000390*     storage (see WSRRWORK) - there is deliberately no indexed
000400*     work file.  2000 entries has always been more than enough;
000410*     see the 30/06/91 change below for the one week it was not.
000420*
000430* CALLED MODULES.     NONE.
000440*
000450* FUNCTIONS USED.     NONE.
000460*
000470* FILES USED.
000480*     STE-FEES     - input  - agent-fee detail feed.
000490*     BEX-MANIF    - input  - consignment manifest feed.
000500*     AUDIT-PARM   - input  - optional run-date-range card.
000510*     AUDIT-RPT    - output - printed audit listing.
000520*
000530* ERROR MESSAGES USED.     RR001 thru RR004, see WSRRWORK.
000540*
000550* CHANGES.
000560*     14/04/86 KJM RRA001 CREATED - STE FEED ONLY, NO BEX YET.
000570*     28/04/86 KJM RRA002 BEX MANIFEST MERGED INTO AGGREGATE.
000580*     02/05/86 KJM RRA003 AUDIT-PARM CONTROL CARD ADDED FOR THE
000590*                         OPTIONAL START/END DATE WINDOW.
000600*     19/11/87 KJM RRA010 BLANK CONTRACT NOW DEFAULTS TO "STE"
000610*                         INSTEAD OF BEING DROPPED.
000620*     07/03/89 PDW RRA014 AGGREGATE SEARCH WAS MATCHING ON DATE
000630*                         ALONE - NOW CHECKS RUN AND CONTRACT TOO.
000640*     30/06/91 PDW RRA020 AGGREGATE TABLE RAISED 800 TO 2000 - RAN
000650*                         OUT MID-RUN ON THE JUNE 91 PEAK WEEK.
000660*     14/01/93 PDW RRA024 RUNNING COSTS DEFAULT CORRECTED TO THE
000670*                         FLAT 290.00 ACCOUNTS ACTUALLY BILL.
000680*     11/10/94 RWH RRA030 FACTOR FORCED TO ZERO WHEN COST DAY RATE
000690*                         IS ZERO, WAS ABENDING ON DIVIDE BY ZERO.
000700*     23/02/99 SRH RRA040 Y2K REVIEW - ALL DATES HERE ARE ALREADY
000710*                         8-DIGIT CCYYMMDD, NO CHANGE REQUIRED.
000720*     19/08/99 SRH RRA041 AUDIT-PARM CARD WIDENED TO HOLD CCYYMMDD
000730*                         DATES, WAS A 6-DIGIT YYMMDD CARD.
000740*     11/03/03 TJL RRA050 GRAND TOTAL OF ALL AGGREGATED AMOUNTS
000750*                         ADDED TO THE END-OF-JOB TOTALS.
000760*     17/09/07 TJL RRA055 BLANK GRID CELLS NOW PRINT AS SPACES,
000770*                         WAS PRINTING 0.00, CONFUSING ACCOUNTS.
000780*     02/11/14 JBK RRA061 DISTINCT CONTRACT LIST NOW SORTED INTO
000790*                         NAME ORDER, WAS ARRIVAL ORDER.
000792*     04/06/16 JBK RRA062 DROPPED THE TWO UNUSED RANGE-SET-SW
000793*                         FLAGS OFF WS-DATE-RANGE, SEE WSRRWORK.
000794*     21/09/16 JBK RRA063 WEEK TOTAL AND REV DAY RATE WERE BEING
000795*                         WORKED OFF THE FIRST CONTRACT ROW'S OWN
000796*                         TOTAL INSTEAD OF THE WHOLE SECTION'S -
000797*                         SEE THE NOTE AGAINST AA710/AA736.
000798*     02/02/17 JBK RRA065 ADDED THE STE-RUN-NO-ALPHA AND CONTRACT-
000799*                         CHARS EDITS TO AA100 - RR005/RR006 - THE
000800*                         ALTERNATE VIEW AND THE CLASS HAD BOTH
000801*                         SAT UNUSED SINCE THE PROGRAM WAS WRITTEN.
000802*     09/03/17 JBK RRA066 BACKED OUT RRA065 - THE CONTRACT-CHARS
000803*                         CHECK WAS DROPPING GENUINE LOWERCASE OR
000804*                         PUNCTUATED CONTRACT CODES THAT ACCOUNTS
000805*                         NEED TO PASS THROUGH UNCHANGED.  THREE
000806*                         REJECTION EDITS IN AA100 AGAIN, AS RRA001
000807*                         ORIGINALLY HAD.
000808*
000810 ENVIRONMENT DIVISION.
000820 COPY "envdiv.cob".
000825* UPSI-0 ON gives the test-mode AGGREGATE ENTRIES IN USE line on
000826* the final totals page - set from the operator panel before a
000827* diagnostic re-run, never on a live week.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     SWITCH 1 IS UPSI-0 ON STATUS IS RR-TEST-MODE
000860                         OFF STATUS IS RR-LIVE-MODE.
000880*
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000905* four SELECTs - two input feeds, the optional parm card, the
000906* printed report - see FILE SECTION below for the matching FDs.
000910     COPY "selstefee.cob".
000920     COPY "selbexmf.cob".
000930     COPY "selaudprm.cob".
000940     COPY "selaudrpt.cob".
000950*
000960 DATA DIVISION.
000970 FILE SECTION.
000980     COPY "fdstefee.cob".
000990     COPY "fdbexmf.cob".
001000     COPY "fdaudprm.cob".
001010*
001011* The printed audit listing - 132 cols, one section per run, see
001012* the REPORT SECTION banner below for the CONTROL/DETAIL layout.
001020 FD  AUDIT-RPT-FILE
001030     REPORT IS AUDIT-REPORT.
001040*
001050 WORKING-STORAGE SECTION.
001055* version stamp printed in the corner of every page - bump the
001056* (V n.nn.nn) literal when a change log entry below changes
001057* anything a reader of the listing would notice.
001060 77  WS-Program-Id         pic x(20) value "RRAUDIT (V 1.6.01)".
001070*
001080     COPY "wsrrwork.cob".
001090*
001100*-----------------------------------------------------------------
001110* REPORT SECTION - one physical section per run.  RUN-NO is the
001120* only control - CONTROL HEADING fires the section banner, the
001130* DETAIL group carries both the contract rows and the six blank
001140* cost-area rows, and CONTROL FOOTING carries the cost block and
001150* the derived figures.  CONTROL FOOTING FINAL carries the end of
001160* job totals.
001170*-----------------------------------------------------------------
001180 REPORT SECTION.
001190 RD  AUDIT-REPORT
001200     CONTROLS ARE FINAL WS-Sect-Run-No
001210     PAGE LIMIT 58 LINES
001220     HEADING 1
001230     FIRST DETAIL 4
001240     LAST DETAIL 54
001250     FOOTING 56.
001260*
001265* Page heading - carries the program id/version in the corner so
001266* Operations can tell a re-run listing from the original at a
001267* glance.
001270 01  TYPE IS PAGE HEADING.
001280     03  LINE 1.
001290         05  COLUMN 1    pic x(25) value
001300                 "REDLINE EXPRESS CARRIERS".
001310         05  COLUMN 90   pic x(26) value
001320                 "WEEKLY RUN REVENUE AUDIT".
001330     03  LINE 2.
001340         05  COLUMN 1    pic x(20) source WS-Program-Id.
001350         05  COLUMN 120  pic x(5)  value "PAGE ".
001360         05  COLUMN 126  pic zz9   source PAGE-COUNTER.
001370*
001375* Section banner - run number, the date window worked out by
001376* AA720, then the grid's column headings.
001380 01  RR-Run-Head TYPE IS CONTROL HEADING WS-Sect-Run-No.
001390     03  LINE PLUS 2.
001400         05  COLUMN 1    pic x(4)  value "RUN ".
001410         05  COLUMN 5    pic 99    source WS-Sect-Run-No.
001420         05  COLUMN 8    pic x(6)  value " AUDIT".
001430     03  LINE PLUS 1.
001440         05  COLUMN 1    pic x     value "(".
001450         05  COLUMN 2    pic x(10) source WS-Sect-Date-From.
001460         05  COLUMN 13   pic x(4)  value " TO ".
001470         05  COLUMN 17   pic x(10) source WS-Sect-Date-To.
001480         05  COLUMN 27   pic x     value ")".
001490     03  LINE PLUS 2.
001500         05  COLUMN 1    pic x(13) value "CONTRACT NAME".
001510         05  COLUMN 14   pic x(3)  value "MON".
001520         05  COLUMN 29   pic x(3)  value "TUE".
001530         05  COLUMN 44   pic x(3)  value "WED".
001540         05  COLUMN 59   pic x(4)  value "THUR".
001550         05  COLUMN 74   pic x(3)  value "FRI".
001560         05  COLUMN 89   pic x(6)  value "TOTALS".
001570         05  COLUMN 104  pic x(12) value "REV DAY RATE".
001580         05  COLUMN 119  pic x(10) value "WEEK TOTAL".
001590*
001595* One line per DETAIL group - either a contract row (label and
001596* five day cells filled from WS-Contract-Row-Store via AA740) or
001597* a blank cost-area row (label spaces, cells zero, via AA745).
001598* REV DAY RATE/WEEK TOTAL only carry on the section's first row,
001599* per the PRESENT WHEN clauses below - 02/11/14 behaviour kept.
001600 01  RR-Detail TYPE IS DETAIL.
001610     03  LINE PLUS 1.
001620         05  COLUMN 1   pic x(12) source WS-Sect-Label.
001630         05  COLUMN 14  pic ---,---,--9.99 source WS-Day-Amount(1)
001640                         blank when zero.
001650         05  COLUMN 29  pic ---,---,--9.99 source WS-Day-Amount(2)
001660                         blank when zero.
001670         05  COLUMN 44  pic ---,---,--9.99 source WS-Day-Amount(3)
001680                         blank when zero.
001690         05  COLUMN 59  pic ---,---,--9.99 source WS-Day-Amount(4)
001700                         blank when zero.
001710         05  COLUMN 74  pic ---,---,--9.99 source WS-Day-Amount(5)
001720                         blank when zero.
001730         05  COLUMN 89  pic ---,---,--9.99 source WS-Row-Total.
001740         05  COLUMN 104 pic ---,---,--9.99
001750                         source WS-Rev-Day-Rate
001760                         present when First-Row-Of-Section.
001770         05  COLUMN 119 pic ---,---,--9.99
001780                         source WS-Week-Total
001790                         present when First-Row-Of-Section.
001800*
001805* Cost block and derived figures - fires once per run, when
001806* WS-Sect-Run-No changes, after every DETAIL line for the run
001807* has GENERATEd.
001810 01  RR-Run-Foot TYPE IS CONTROL FOOTING WS-Sect-Run-No.
001820     03  LINE PLUS 2.
001830         05  COLUMN 1   pic x(11) value "COST BLOCK:".
001840     03  LINE PLUS 1.
001845* wage - entered manually after the fact, zero at print time.
001850         05  COLUMN 3   pic x(4)  value "WAGE".
001860         05  COLUMN 30  pic ---,---,--9.99 source WS-Cost-Wage.
001870     03  LINE PLUS 1.
001875* super - entered manually, same as wage.
001880         05  COLUMN 3   pic x(5)  value "SUPER".
001890         05  COLUMN 30  pic ---,---,--9.99 source WS-Cost-Super.
001900     03  LINE PLUS 1.
001905* flat 290.00 - 14/01/93, see the change log.
001910         05  COLUMN 3   pic x(13) value "RUNNING COSTS".
001920         05  COLUMN 30  pic ---,---,--9.99
001930                         source WS-Cost-Running.
001940     03  LINE PLUS 1.
001945* entered manually, litres for the week.
001950         05  COLUMN 3   pic x(11) value "FUEL LITERS".
001960         05  COLUMN 30  pic ---,---,--9.99
001970                         source WS-Cost-Fuel-Litres.
001980     03  LINE PLUS 1.
001985* entered manually, cost per litre for the week.
001990         05  COLUMN 3   pic x(17) value "FUEL COST PER LTR".
002000         05  COLUMN 30  pic ---,---,--9.99
002010                         source WS-Cost-Fuel-Ltr-Rate.
002020     03  LINE PLUS 1.
002025* litres times rate, worked in AA750.
002030         05  COLUMN 3   pic x(10) value "FUEL TOTAL".
002040         05  COLUMN 30  pic ---,---,--9.99
002050                         source WS-Cost-Fuel-Total.
002060     03  LINE PLUS 2.
002065* six cost cells divided by five, rounded - see AA750.
002070         05  COLUMN 1   pic x(13) value "COST DAY RATE".
002080         05  COLUMN 30  pic ---,---,--9.99
002090                         source WS-Cost-Day-Rate.
002100     03  LINE PLUS 1.
002105* rev day rate over cost day rate, zero-divide guarded in AA760.
002110         05  COLUMN 1   pic x(6)  value "FACTOR".
002120         05  COLUMN 30  pic ---,---,--9.99 source WS-Factor.
002130     03  LINE PLUS 1.
002135* week total less the six cost cells - the net figure Accounts
002136* actually want out of the run.
002140         05  COLUMN 1   pic x(7)  value "REVENUE".
002150         05  COLUMN 30  pic ---,---,--9.99 source WS-Revenue.
002160*
002165* End-of-job control totals - fires once, on TERMINATE, see
002166* AA000.  AGGREGATE ENTRIES IN USE only prints under UPSI-0
002167* test mode, Operations don't need to see it on a live run.
002170 01  RR-Final-Foot TYPE IS CONTROL FOOTING FINAL.
002180     03  LINE PLUS 3.
002190         05  COLUMN 1   pic x(26) value
002200                 "END OF JOB - CONTROL TOTALS".
002210     03  LINE PLUS 2.
002215* feed 1 counts - read/dropped/accepted, see AA100.
002220         05  COLUMN 1   pic x(16) value "STE FEED   READ ".
002230         05  COLUMN 20  pic zzz,zz9 source WS-STE-Read.
002240         05  COLUMN 32  pic x(8)  value "DROPPED ".
002250         05  COLUMN 42  pic zzz,zz9
002260                         source WS-STE-Dropped.
002270         05  COLUMN 54  pic x(9)  value "ACCEPTED ".
002280         05  COLUMN 65  pic zzz,zz9
002290                         source WS-STE-Accepted.
002300     03  LINE PLUS 1.
002305* feed 2 counts - read/dropped/accepted, see AA200.
002310         05  COLUMN 1   pic x(16) value "BEX FEED   READ ".
002320         05  COLUMN 20  pic zzz,zz9 source WS-BEX-Read.
002330         05  COLUMN 32  pic x(8)  value "DROPPED ".
002340         05  COLUMN 42  pic zzz,zz9
002350                         source WS-BEX-Dropped.
002360         05  COLUMN 54  pic x(9)  value "ACCEPTED ".
002370         05  COLUMN 65  pic zzz,zz9
002380                         source WS-BEX-Accepted.
002390     03  LINE PLUS 2.
002395* how many sections AA700 actually printed.
002400         05  COLUMN 1   pic x(14) value "RUNS REPORTED ".
002410         05  COLUMN 20  pic zz9   source WS-Run-Count.
002420     03  LINE PLUS 1.
002430         05  COLUMN 1   pic x(26) value
002440                 "GRAND TOTAL ALL AGGREGATED".
002450         05  COLUMN 30  pic ---,---,---,--9.99
002460                         source WS-Grand-Total.
002470     03  LINE PLUS 2.
002480         05  COLUMN 1   pic x(24) value
002490                 "AGGREGATE ENTRIES IN USE"
002500                 present when RR-Test-Mode.
002510         05  COLUMN 27  pic zzzz  source WS-Agg-Count
002520                         present when RR-Test-Mode.
002530*
002540 PROCEDURE DIVISION.
002550*
002551* AA000 - top of the job.  Feed 1 drives the main read loop, feed
002552* 2 is read record-for-record alongside it so both land in the
002553* same aggregate before a single report line gets written - see
002554* the remarks at the top of FILE SECTION for why there's no
002555* indexed work file behind this.
002560 AA000-Main-Process.
002561* open everything, pick up the optional date-window card.
002570     PERFORM AA010-Open-Files.
002580     PERFORM AA020-Read-Parm-Card.
002590     INITIATE AUDIT-REPORT.
002595* feed 1 - edit and aggregate every STE record to EOF.
002600     PERFORM AA110-Read-Ste-Rec.
002610     PERFORM AA100-Process-Ste-Rec THRU AA100-Exit
002620             UNTIL Ste-At-Eof.
002625* feed 2 - edit and aggregate every BEX record to EOF.
002630     PERFORM AA210-Read-Bex-Rec.
002640     PERFORM AA200-Process-Bex-Rec THRU AA200-Exit
002650             UNTIL Bex-At-Eof.
002655* both feeds are in - work out the global date/run lists
002656* the report is driven off.
002660     PERFORM AA610-Build-Date-Table THRU AA610-Exit.
002670     PERFORM AA620-Build-Run-Table THRU AA620-Exit.
002675* one section per run, in run-number order.
002680     PERFORM AA700-Print-All-Runs THRU AA700-Exit.
002690     TERMINATE AUDIT-REPORT.
002700     PERFORM AA900-Close-Files.
002710     STOP RUN.
002720*
002730* AA010 - open the two feeds, the optional control card and the
002740*         report file.  A missing STE or BEX feed is fatal - the
002750*         job still opens AUDIT-RPT and prints whatever zero-read
002760*         totals it can, Operations will see RR001/RR002 on the
002770*         console log and re-run once the feed is supplied.
002780 AA010-Open-Files.
002790     OPEN INPUT STE-FEE-FILE.
002800     IF STE-Status NOT = "00"
002810         DISPLAY RR001
002820         MOVE "Y" TO WS-Ste-Eof-Sw
002830     END-IF.
002840     OPEN INPUT BEX-MANIF-FILE.
002850     IF BEX-Status NOT = "00"
002860         DISPLAY RR002
002870         MOVE "Y" TO WS-Bex-Eof-Sw
002880     END-IF.
002890     OPEN INPUT AUDIT-PARM-FILE.
002900     IF PRM-Status = "00"
002910         MOVE "Y" TO WS-Parm-Present-Sw
002920     END-IF.
002930     OPEN OUTPUT AUDIT-RPT-FILE.
002940*
002950* AA020 - the AUDIT-PARM card is optional - no card on the batch
002960*         library means the run is unbounded both ends, per the
002970*         zero/99999999 defaults already set into WS-Range-From
002980*         and WS-Range-To in WSRRWORK.
002990 AA020-Read-Parm-Card.
003000     IF Parm-On-File
003010         READ AUDIT-PARM-FILE
003020             AT END
003030                 MOVE "N" TO WS-Parm-Present-Sw
003040         END-READ
003050     END-IF.
003060     IF Parm-On-File
003070         IF PRM-Start-Date NOT = ZERO
003080             MOVE PRM-Start-Date TO WS-Range-From
003090         END-IF
003100         IF PRM-End-Date NOT = ZERO
003110             MOVE PRM-End-Date TO WS-Range-To
003120         END-IF
003130     END-IF.
003140     IF Parm-On-File
003150         CLOSE AUDIT-PARM-FILE
003160     END-IF.
003170*
003180 AA110-Read-Ste-Rec.
003190     READ STE-FEE-FILE
003200         AT END
003210             MOVE "Y" TO WS-Ste-Eof-Sw
003220     END-READ.
003230     IF NOT Ste-At-Eof
003240         ADD 1 TO WS-STE-Read
003250     END-IF.
003260*
003270* AA100 - one STE record per call.  The rejection edits are each
003271*         a plain IF-GOTO sentence in the 07/03/89 style - first
003272*         failure wins, the record never reaches AA500.
003273*         02/02/17 jbk - RRA065 added STE-Run-No-Alpha NOT NUMERIC
003274*         and a CONTRACT-CHARS class test here; both were pulled
003275*         again on 09/03/17 (RRA066) - the class test was
003276*         silently dropping a perfectly good lowercase or
003277*         punctuated CONTRACT that Accounts expect to pass
003278*         through unchanged once the blank default below has had
003279*         its turn.  Back to the three checks RRA001 always had.
003290 AA100-Process-Ste-Rec.
003295* flag not 'Y' - fee missing or never keyed.
003300     IF STE-Valid-Flag NOT = "Y"
003310         ADD 1 TO WS-STE-Dropped
003320         GO TO AA100-Next.
003325* run number blank/zero - nothing to post it against.
003330     IF STE-Run-No = ZERO
003340         ADD 1 TO WS-STE-Dropped
003350         GO TO AA100-Next.
003355* fee zero or negative - SPEC only wants strictly positive fees.
003360     IF STE-Agent-Fee NOT > ZERO
003370         ADD 1 TO WS-STE-Dropped
003380         GO TO AA100-Next.
003385* no contract on the record - 19/11/87 default, not a reject.
003390     IF STE-Contract = SPACES
003400         MOVE "STE" TO STE-Contract
003410     END-IF.
003425* outside the optional AUDIT-PARM date window, either end.
003430     IF STE-Fee-Date < WS-Range-From
003440         ADD 1 TO WS-STE-Dropped
003450         GO TO AA100-Next.
003460     IF STE-Fee-Date > WS-Range-To
003470         ADD 1 TO WS-STE-Dropped
003480         GO TO AA100-Next.
003490     MOVE STE-Run-No    TO WS-New-Run-No.
003500     MOVE STE-Contract  TO WS-New-Contract.
003510     MOVE STE-Fee-Date  TO WS-New-Date.
003520     MOVE STE-Agent-Fee TO WS-New-Amount.
003530     PERFORM AA500-Aggregate-Entry THRU AA500-Exit.
003540     ADD 1 TO WS-STE-Accepted.
003550 AA100-Next.
003560     PERFORM AA110-Read-Ste-Rec.
003570 AA100-Exit.
003580     EXIT.
003590*
003600 AA210-Read-Bex-Rec.
003610     READ BEX-MANIF-FILE
003620         AT END
003630             MOVE "Y" TO WS-Bex-Eof-Sw
003640     END-READ.
003650     IF NOT Bex-At-Eof
003660         ADD 1 TO WS-BEX-Read
003670     END-IF.
003680*
003690* AA200 - one BEX record per call.  Run number must fall in
003700*         1 thru 50, and the alphanumeric alternate view of the
003710*         base total must test numeric before it is used in any
003720*         arithmetic - a garbled manifest line will fail here
003730*         instead of abending the step, see RR004.
003740 AA200-Process-Bex-Rec.
003745* run number outside the 1 thru 50 manifest range, low end.
003750     IF BEX-Run-No < 1
003760         ADD 1 TO WS-BEX-Dropped
003770         GO TO AA200-Next.
003775* run number outside the 1 thru 50 manifest range, high end.
003780     IF BEX-Run-No > 50
003790         ADD 1 TO WS-BEX-Dropped
003800         GO TO AA200-Next.
003810     IF BEX-Base-Total-Alpha NOT NUMERIC
003820         ADD 1 TO WS-BEX-Dropped
003825         MOVE BEX-Run-No TO RR004-Run-No
003830         DISPLAY RR004
003840         GO TO AA200-Next.
003845* outside the optional AUDIT-PARM date window, either end.
003850     IF BEX-Manif-Date < WS-Range-From
003860         ADD 1 TO WS-BEX-Dropped
003870         GO TO AA200-Next.
003880     IF BEX-Manif-Date > WS-Range-To
003890         ADD 1 TO WS-BEX-Dropped
003900         GO TO AA200-Next.
003910     MOVE BEX-Run-No     TO WS-New-Run-No.
003920     MOVE "BEX"          TO WS-New-Contract.
003930     MOVE BEX-Manif-Date TO WS-New-Date.
003940     MOVE BEX-Base-Total TO WS-New-Amount.
003950     PERFORM AA500-Aggregate-Entry THRU AA500-Exit.
003960     ADD 1 TO WS-BEX-Accepted.
003970 AA200-Next.
003980     PERFORM AA210-Read-Bex-Rec.
003990 AA200-Exit.
004000     EXIT.
004010*
004020* AA500 - shared find-or-add into the aggregate table.  Caller
004030*         loads WS-New-Entry first.  07/03/89 - the search key
004040*         is run AND contract AND date together, a same-date
004050*         different-contract entry used to overwrite the wrong
004060*         row before this fix.
004070 AA500-Aggregate-Entry.
004080     MOVE "N" TO WS-Found-Sw.
004090     IF WS-Agg-Count > ZERO
004100         PERFORM AA510-Search-Agg-Table THRU AA510-Exit
004110     END-IF.
004120     IF Entry-Found
004130         ADD WS-New-Amount TO WS-Agg-Amount(WS-Agg-Idx)
004140     ELSE
004145* table full - RR003 and the record is simply lost, not re-tried;
004146* see PDW's 30/06/91 note in the change log for the one week this
004147* bit Operations.
004150         IF WS-Agg-Count = 2000
004160             DISPLAY RR003
004170             GO TO AA500-Exit
004180         END-IF
004190         ADD 1 TO WS-Agg-Count
004200         SET WS-Agg-Idx TO WS-Agg-Count
004210         MOVE WS-New-Run-No   TO WS-Agg-Run-No(WS-Agg-Idx)
004220         MOVE WS-New-Contract TO WS-Agg-Contract(WS-Agg-Idx)
004230         MOVE WS-New-Date     TO WS-Agg-Date(WS-Agg-Idx)
004240         MOVE WS-New-Amount   TO WS-Agg-Amount(WS-Agg-Idx)
004250     END-IF.
004260 AA500-Exit.
004270     EXIT.
004280*
004281* AA510 - run/contract/date SEARCH, called from AA500 only when
004282* the table already holds at least one entry.  07/03/89 three-
004283* way key, see the change log entry against AA500 above.
004290 AA510-Search-Agg-Table.
004300     SET WS-Agg-Idx TO 1.
004310     SEARCH WS-Agg-Entry
004320         AT END
004330             NEXT SENTENCE
004340         WHEN WS-Agg-Run-No(WS-Agg-Idx)   = WS-New-Run-No
004350          AND WS-Agg-Contract(WS-Agg-Idx) = WS-New-Contract
004360          AND WS-Agg-Date(WS-Agg-Idx)     = WS-New-Date
004370             MOVE "Y" TO WS-Found-Sw
004380     END-SEARCH.
004390 AA510-Exit.
004400     EXIT.
004410*
004420* AA610 - distinct dates across the WHOLE aggregate, ascending.
004430*         Only the first five feed the MON-FRI columns - see
004440*         AA710.  Table is tiny (a week or two at most) so a
004450*         bubble sort is plenty.
004460 AA610-Build-Date-Table.
004470     MOVE ZERO TO WS-Date-Count.
004480     PERFORM AA611-Add-Date-If-New THRU AA611-Exit
004490             VARYING WS-Agg-Idx FROM 1 BY 1
004500             UNTIL WS-Agg-Idx > WS-Agg-Count.
004510     PERFORM AA612-Sort-Date-Table THRU AA612-Exit.
004520 AA610-Exit.
004530     EXIT.
004540*
004541* AA611 - one aggregate entry, called once per slot by AA610.
004542* Adds the entry's date to the table via AA613 below if it is
004543* not already there.
004550 AA611-Add-Date-If-New.
004560     MOVE "N" TO WS-Found-Sw.
004570     IF WS-Date-Count > ZERO
004580         PERFORM AA613-Search-Date THRU AA613-Exit
004590     END-IF.
004600     IF NOT Entry-Found
004610         ADD 1 TO WS-Date-Count
004620         MOVE WS-Agg-Date(WS-Agg-Idx)
004630              TO WS-Date-Entry(WS-Date-Count)
004640     END-IF.
004650 AA611-Exit.
004660     EXIT.
004670*
004671* AA613 - plain SEARCH of the date table, called from AA611.
004672* table is already in arrival order at this point, sorted later
004673* by AA612 once it's complete - a SEARCH here is just a membership
004674* test, not a search for position.
004680 AA613-Search-Date.
004690     SET WS-Date-Idx TO 1.
004700     SEARCH WS-Date-Entry
004710         AT END
004720             NEXT SENTENCE
004730         WHEN WS-Date-Entry(WS-Date-Idx) = WS-Agg-Date(WS-Agg-Idx)
004740             MOVE "Y" TO WS-Found-Sw
004750     END-SEARCH.
004760 AA613-Exit.
004770     EXIT.
004780*
004781* AA612 - bubble sort driver for the date table built by AA610/
004782* AA611 - see AA614/AA615 for the pass and the compare/swap.
004783* table never holds more than a week or two of distinct dates,
004784* so the O(n-squared) bubble sort has never shown up as a
004785* problem worth replacing.
004790 AA612-Sort-Date-Table.
004800     PERFORM AA614-Date-Bubble-Pass THRU AA614-Exit
004810             VARYING WS-Sub FROM 1 BY 1
004820             UNTIL WS-Sub > WS-Date-Count.
004830 AA612-Exit.
004840     EXIT.
004850*
004851* AA614 - one outer pass of the bubble sort, called by AA612.
004852* classic exchange sort - runs WS-Date-Count passes regardless
004853* of how early the table settles, nothing fancy needed here.
004860 AA614-Date-Bubble-Pass.
004870     PERFORM AA615-Date-Bubble-Cmp THRU AA615-Exit
004880             VARYING WS-Sub2 FROM 1 BY 1
004890             UNTIL WS-Sub2 > WS-Date-Count - 1.
004900 AA614-Exit.
004910     EXIT.
004920*
004921* AA615 - one adjacent compare/swap, called by AA614.
004922* swaps via WS-Swap-08 in WSRRWORK - a plain 8-digit holding
004923* area, not part of any permanent record.
004930 AA615-Date-Bubble-Cmp.
004940     IF WS-Date-Entry(WS-Sub2) > WS-Date-Entry(WS-Sub2 + 1)
004950         MOVE WS-Date-Entry(WS-Sub2)     TO WS-Swap-08
004960         MOVE WS-Date-Entry(WS-Sub2 + 1) TO WS-Date-Entry(WS-Sub2)
004970         MOVE WS-Swap-08          TO WS-Date-Entry(WS-Sub2 + 1)
004980     END-IF.
004990 AA615-Exit.
005000     EXIT.
005010*
005020* AA620 - distinct run numbers across the whole aggregate,
005030*         ascending - same shape as AA610, one table smaller.
005040 AA620-Build-Run-Table.
005050     MOVE ZERO TO WS-Run-Idx-Count.
005060     PERFORM AA621-Add-Run-If-New THRU AA621-Exit
005070             VARYING WS-Agg-Idx FROM 1 BY 1
005080             UNTIL WS-Agg-Idx > WS-Agg-Count.
005090     PERFORM AA622-Sort-Run-Table THRU AA622-Exit.
005100     MOVE WS-Run-Idx-Count TO WS-Run-Count.
005110 AA620-Exit.
005120     EXIT.
005130*
005131* AA621 - one aggregate entry, called once per slot by AA620 -
005132* same shape as AA611, one table over.
005133* run numbers only ever run 1 thru 50 so the table (50 entries)
005134* never gets close to full.
005140 AA621-Add-Run-If-New.
005150     MOVE "N" TO WS-Found-Sw.
005160     IF WS-Run-Idx-Count > ZERO
005170         PERFORM AA623-Search-Run THRU AA623-Exit
005180     END-IF.
005190     IF NOT Entry-Found
005200         ADD 1 TO WS-Run-Idx-Count
005210         MOVE WS-Agg-Run-No(WS-Agg-Idx)
005220              TO WS-Run-Entry(WS-Run-Idx-Count)
005230     END-IF.
005240 AA621-Exit.
005250     EXIT.
005260*
005261* AA623 - plain SEARCH of the run table, called from AA621.
005262* same membership-test idea as AA613 on the date table.
005270 AA623-Search-Run.
005280     SET WS-Run-Idx TO 1.
005290     SEARCH WS-Run-Entry
005300         AT END
005310             NEXT SENTENCE
005320         WHEN WS-Run-Entry(WS-Run-Idx) = WS-Agg-Run-No(WS-Agg-Idx)
005330             MOVE "Y" TO WS-Found-Sw
005340     END-SEARCH.
005350 AA623-Exit.
005360     EXIT.
005370*
005371* AA622 - bubble sort driver for the run table - see AA624/
005372* AA625.
005373* at most 50 entries, same reasoning as AA612 on table size.
005380 AA622-Sort-Run-Table.
005390     PERFORM AA624-Run-Bubble-Pass THRU AA624-Exit
005400             VARYING WS-Sub FROM 1 BY 1
005410             UNTIL WS-Sub > WS-Run-Idx-Count.
005420 AA622-Exit.
005430     EXIT.
005440*
005441* AA624 - one outer pass, called by AA622.
005442* same exchange-sort shape as AA614, over the run table.
005450 AA624-Run-Bubble-Pass.
005460     PERFORM AA625-Run-Bubble-Cmp THRU AA625-Exit
005470             VARYING WS-Sub2 FROM 1 BY 1
005480             UNTIL WS-Sub2 > WS-Run-Idx-Count - 1.
005490 AA624-Exit.
005500     EXIT.
005510*
005511* AA625 - one adjacent compare/swap, called by AA624.
005512* swaps via WS-Swap-02, a 2-digit holding area in WSRRWORK.
005520 AA625-Run-Bubble-Cmp.
005530     IF WS-Run-Entry(WS-Sub2) > WS-Run-Entry(WS-Sub2 + 1)
005540         MOVE WS-Run-Entry(WS-Sub2)     TO WS-Swap-02
005550         MOVE WS-Run-Entry(WS-Sub2 + 1) TO WS-Run-Entry(WS-Sub2)
005560         MOVE WS-Swap-02          TO WS-Run-Entry(WS-Sub2 + 1)
005570     END-IF.
005580 AA625-Exit.
005590     EXIT.
005600*
005610* AA700 - drive one report section per entry in the sorted run
005620*         table.  GENERATE is called directly, not through the
005630*         file record, because the whole section is built from
005640*         working storage - there is no driving input record.
005650 AA700-Print-All-Runs.
005660     PERFORM AA710-Print-One-Run THRU AA710-Exit
005670             VARYING WS-Run-Idx FROM 1 BY 1
005680             UNTIL WS-Run-Idx > WS-Run-Idx-Count.
005690     PERFORM AA800-Roll-Grand-Total THRU AA800-Exit
005700             VARYING WS-Agg-Idx FROM 1 BY 1
005710             UNTIL WS-Agg-Idx > WS-Agg-Count.
005720*    CONTROL FOOTING FINAL is produced automatically when the
005730*    report is terminated - see TERMINATE in AA000.
005740 AA700-Exit.
005750     EXIT.
005760*
005770* AA710 - one run section.  Builds the distinct-contract list for
005780*         this run, sums every contract row for the WHOLE run
005790*         before anything is GENERATEd (AA736/AA737), prints a
005800*         detail row per contract off those summed figures,
005810*         then the six blank cost-area rows, then lets CONTROL
005820*         FOOTING print the cost block when the run number
005830*         changes.
005835*         21/09/16 jbk - RRA063.  Used to compute WS-Rev-Day-
005836*         Rate off WS-Week-Total inside AA740 on the first
005837*         GENERATE of the section - which only held the FIRST
005838*         contract's row total at that point, not the section
005839*         total the report heading needs (SPEC: REV DAY RATE
005840*         and WEEK TOTAL are the section total, not the first
005841*         row's own total).  Split into the sum pass (AA736/
005842*         AA737, no GENERATE) and the print pass (AA740, no
005843*         arithmetic) below to fix it.
005844 AA710-Print-One-Run.
005845     MOVE WS-Run-Entry(WS-Run-Idx) TO WS-Sect-Run-No.
005846     PERFORM AA750-Set-Cost-Defaults THRU AA750-Exit.
005847     PERFORM AA720-Set-Section-Dates THRU AA720-Exit.
005848     PERFORM AA730-Build-Contract-List THRU AA730-Exit.
005849     PERFORM AA736-Sum-Contract-Rows THRU AA736-Exit.
005850     MOVE "Y" TO WS-First-Row-Sw.
005860     PERFORM AA740-Print-Contract-Row THRU AA740-Exit
005870             VARYING WS-Contract-Idx FROM 1 BY 1
005880             UNTIL WS-Contract-Idx > WS-Contract-Count.
005900     MOVE 1 TO WS-Cost-Row-Ctr.
005910     PERFORM AA745-Print-Cost-Area-Row THRU AA745-Exit
005920             VARYING WS-Cost-Row-Ctr FROM 1 BY 1
005930             UNTIL WS-Cost-Row-Ctr > 6.
005940     PERFORM AA760-Set-Derived-Figures THRU AA760-Exit.
005950 AA710-Exit.
005960     EXIT.
005961*
005962* AA736 - first pass over this run's contract list - no
005963*         GENERATE, just the arithmetic.  Loads every contract's
005964*         five day cells and row total into WS-Contract-Row-
005965*         Store (AA737), rolls WS-Week-Total as it goes, then
005966*         works WS-Rev-Day-Rate off the now-complete total.
005967 AA736-Sum-Contract-Rows.
005968     MOVE ZERO TO WS-Week-Total.
005969     PERFORM AA737-Accumulate-One-Row THRU AA737-Exit
005970             VARYING WS-Contract-Idx FROM 1 BY 1
005971             UNTIL WS-Contract-Idx > WS-Contract-Count.
005972     IF WS-Contract-Count > ZERO
005973         COMPUTE WS-Rev-Day-Rate ROUNDED = WS-Week-Total / 5
005974     END-IF.
005975 AA736-Exit.
005976     EXIT.
005977*
005978 AA737-Accumulate-One-Row.
005979     MOVE ZERO TO WS-CRow-Row-Total(WS-Contract-Idx).
005980     PERFORM AA741-Load-Day-Cell THRU AA741-Exit
005981             VARYING WS-Date-Idx FROM 1 BY 1
005982             UNTIL WS-Date-Idx > 5.
005983     ADD WS-CRow-Row-Total(WS-Contract-Idx) TO WS-Week-Total.
005984 AA737-Exit.
005985     EXIT.
005986*
005987* AA720 - the section banner shows the min and max of the five
005988*         global report dates, converted to yyyy-mm-dd text via
005989*         the WS-Date-Conv redefinition.
006010 AA720-Set-Section-Dates.
006020     IF WS-Date-Count > ZERO
006030         MOVE WS-Date-Entry(1) TO WS-DC-Numeric
006040         MOVE WS-DC-Year  TO WS-DCD-Year
006050         MOVE WS-DC-Month TO WS-DCD-Month
006060         MOVE WS-DC-Day   TO WS-DCD-Day
006070         MOVE WS-DC-Display TO WS-Sect-Date-From
006080     END-IF.
006090     IF WS-Date-Count > ZERO
006100         SET WS-Date-Idx TO WS-Date-Count
006110         IF WS-Date-Count > 5
006120             SET WS-Date-Idx TO 5
006130         END-IF
006140         MOVE WS-Date-Entry(WS-Date-Idx) TO WS-DC-Numeric
006150         MOVE WS-DC-Year  TO WS-DCD-Year
006160         MOVE WS-DC-Month TO WS-DCD-Month
006170         MOVE WS-DC-Day   TO WS-DCD-Day
006180         MOVE WS-DC-Display TO WS-Sect-Date-To
006190     END-IF.
006200 AA720-Exit.
006210     EXIT.
006220*
006230* AA730 - distinct contracts WITHIN this run only, ascending by
006240*         name.  Rebuilt fresh for every run section.
006250 AA730-Build-Contract-List.
006260     MOVE ZERO TO WS-Contract-Count.
006270     PERFORM AA731-Add-Contract-If-New THRU AA731-Exit
006280             VARYING WS-Agg-Idx FROM 1 BY 1
006290             UNTIL WS-Agg-Idx > WS-Agg-Count.
006300     PERFORM AA732-Sort-Contract-List THRU AA732-Exit.
006310 AA730-Exit.
006320     EXIT.
006330*
006331* AA731 - one aggregate entry for this run only, called by
006332* AA730 - same shape as AA611/AA621 again.
006333* only entries matching WS-Sect-Run-No (set by AA710 before this
006334* is PERFORMed) are even looked at - that's the WHOLE-run-table-
006335* versus-this-run-only distinction AA610/AA620 don't need.
006340 AA731-Add-Contract-If-New.
006350     IF WS-Agg-Run-No(WS-Agg-Idx) = WS-Sect-Run-No
006360         MOVE "N" TO WS-Found-Sw
006370         IF WS-Contract-Count > ZERO
006380             PERFORM AA733-Search-Contract THRU AA733-Exit
006390         END-IF
006400         IF NOT Entry-Found
006410             ADD 1 TO WS-Contract-Count
006420             MOVE WS-Agg-Contract(WS-Agg-Idx)
006430                 TO WS-Contract-Entry(WS-Contract-Count)
006440         END-IF
006450     END-IF.
006460 AA731-Exit.
006470     EXIT.
006480*
006481* AA733 - plain SEARCH of the contract list, called from AA731.
006482* same membership-test idea as AA613/AA623.
006490 AA733-Search-Contract.
006500     SET WS-Contract-Idx TO 1.
006510     SEARCH WS-Contract-Entry
006520         AT END
006530             NEXT SENTENCE
006540         WHEN WS-Contract-Entry(WS-Contract-Idx)
006550                  = WS-Agg-Contract(WS-Agg-Idx)
006560             MOVE "Y" TO WS-Found-Sw
006570     END-SEARCH.
006580 AA733-Exit.
006590     EXIT.
006600*
006601* AA732 - bubble sort driver for the contract list - see AA734/
006602* AA735.
006603* 200-entry table, but a run rarely carries more than a handful
006604* of contracts, so this is as cheap in practice as the other two.
006610 AA732-Sort-Contract-List.
006620     PERFORM AA734-Contract-Bubble-Pass THRU AA734-Exit
006630             VARYING WS-Sub FROM 1 BY 1
006640             UNTIL WS-Sub > WS-Contract-Count.
006650 AA732-Exit.
006660     EXIT.
006670*
006671* AA734 - one outer pass, called by AA732.
006672* same exchange-sort shape again, over the contract list.
006680 AA734-Contract-Bubble-Pass.
006690     PERFORM AA735-Contract-Bubble-Cmp THRU AA735-Exit
006700             VARYING WS-Sub2 FROM 1 BY 1
006710             UNTIL WS-Sub2 > WS-Contract-Count - 1.
006720 AA734-Exit.
006730     EXIT.
006740*
006741* AA735 - one adjacent compare/swap, called by AA734.
006742* swaps via WS-Swap-12, a 12-byte holding area sized to match
006743* WS-Contract-Entry.
006750 AA735-Contract-Bubble-Cmp.
006760     IF WS-Contract-Entry(WS-Sub2)
006770              > WS-Contract-Entry(WS-Sub2 + 1)
006780         MOVE WS-Contract-Entry(WS-Sub2)     TO WS-Swap-12
006790         MOVE WS-Contract-Entry(WS-Sub2 + 1)
006800              TO WS-Contract-Entry(WS-Sub2)
006810         MOVE WS-Swap-12
006820              TO WS-Contract-Entry(WS-Sub2 + 1)
006830     END-IF.
006840 AA735-Exit.
006850     EXIT.
006860*
006870* AA740 - one contract row - second pass, print only.  All the
006880*         arithmetic already happened in AA736/AA737; this just
006890*         moves the stored day cells and row total out of
006900*         WS-Contract-Row-Store into the report work fields and
006910*         GENERATEs.  17/09/07 - blank cells print as spaces,
006920*         handled by the BLANK WHEN ZERO clause on the report
006930*         line, not here.
006940 AA740-Print-Contract-Row.
006950     MOVE WS-Contract-Entry(WS-Contract-Idx) TO WS-Sect-Label.
006960     MOVE WS-CRow-Day-Amt(WS-Contract-Idx, 1) TO WS-Day-Amount(1).
006970     MOVE WS-CRow-Day-Amt(WS-Contract-Idx, 2) TO WS-Day-Amount(2).
006980     MOVE WS-CRow-Day-Amt(WS-Contract-Idx, 3) TO WS-Day-Amount(3).
006990     MOVE WS-CRow-Day-Amt(WS-Contract-Idx, 4) TO WS-Day-Amount(4).
007000     MOVE WS-CRow-Day-Amt(WS-Contract-Idx, 5) TO WS-Day-Amount(5).
007010     MOVE WS-CRow-Row-Total(WS-Contract-Idx) TO WS-Row-Total.
007020     GENERATE RR-Detail.
007030     MOVE "N" TO WS-First-Row-Sw.
007040 AA740-Exit.
007050     EXIT.
007060*
007061* AA741 - one day cell for one contract (called from AA737's
007062*         first pass only now).  Stores into WS-Contract-Row-
007063*         Store keyed by WS-Contract-Idx/WS-Date-Idx rather than
007064*         the live report fields, since no GENERATE happens
007065*         here any more.
007070 AA741-Load-Day-Cell.
007080     MOVE ZERO TO WS-CRow-Day-Amt(WS-Contract-Idx, WS-Date-Idx).
007090     IF WS-Date-Idx <= WS-Date-Count
007100         MOVE "N" TO WS-Found-Sw
007110         PERFORM AA742-Find-Cell-Amount THRU AA742-Exit
007120                 VARYING WS-Agg-Idx2 FROM 1 BY 1
007130                 UNTIL WS-Agg-Idx2 > WS-Agg-Count
007140         IF Entry-Found
007150             ADD WS-CRow-Day-Amt(WS-Contract-Idx, WS-Date-Idx)
007155                 TO WS-CRow-Row-Total(WS-Contract-Idx)
007160         END-IF
007170     END-IF.
007180 AA741-Exit.
007190     EXIT.
007200*
007210 AA742-Find-Cell-Amount.
007220     IF WS-Agg-Run-No(WS-Agg-Idx2)   = WS-Sect-Run-No
007230    AND WS-Agg-Contract(WS-Agg-Idx2) =
007231            WS-Contract-Entry(WS-Contract-Idx)
007240    AND WS-Agg-Date(WS-Agg-Idx2)     = WS-Date-Entry(WS-Date-Idx)
007250    AND NOT Entry-Found
007260         MOVE WS-Agg-Amount(WS-Agg-Idx2)
007270              TO WS-CRow-Day-Amt(WS-Contract-Idx, WS-Date-Idx)
007280         MOVE "Y" TO WS-Found-Sw
007290     END-IF.
007300 AA742-Exit.
007310     EXIT.
007320*
007330* AA745 - the six blank cost-area rows.  Every daily cell stays
007340*         zero (prints blank, see BLANK WHEN ZERO) but the row
007350*         total of 0.00 is real and must still be printed and
007360*         folded into WEEK-TOTAL.
007370 AA745-Print-Cost-Area-Row.
007380     MOVE SPACES TO WS-Sect-Label.
007390     MOVE ZERO TO WS-Day-Amount(1) WS-Day-Amount(2)
007400                  WS-Day-Amount(3) WS-Day-Amount(4)
007410                  WS-Day-Amount(5).
007420     MOVE ZERO TO WS-Row-Total.
007430     ADD WS-Row-Total TO WS-Week-Total.
007440     GENERATE RR-Detail.
007450 AA745-Exit.
007460     EXIT.
007470*
007480* AA750 - cost block defaults.  Every run uses the same template
007490*         (14/01/93 - Running Costs is a flat 290.00, five days
007500*         at 30.00 plus the 140.00 weekly standing charge) so
007510*         there is nothing per-run to read here, just the totals
007520*         and rates worked off the template figures.
007530*         11/10/94 - Factor forced to zero when Cost Day Rate is
007540*         zero, see RWH's note in the change log.
007550 AA750-Set-Cost-Defaults.
007560     MOVE ZERO   TO WS-Cost-Wage.
007570     MOVE ZERO   TO WS-Cost-Super.
007580     MOVE 290.00 TO WS-Cost-Running.
007590     MOVE ZERO   TO WS-Cost-Fuel-Litres.
007600     MOVE ZERO   TO WS-Cost-Fuel-Ltr-Rate.
007605* worked example the 14/01/93 change left in the margin - a run
007606* with no fuel entered costs 290.00 for the week, cost day rate
007607* 58.00; a week with revenue of 500.00 then prices out at a
007608* factor of roughly 1.72 and nets 210.00 revenue after costs.
007610     COMPUTE WS-Cost-Fuel-Total ROUNDED =
007620             WS-Cost-Fuel-Ltr-Rate * WS-Cost-Fuel-Litres.
007630     COMPUTE WS-Cost-Total =
007640             WS-Cost-Wage + WS-Cost-Super + WS-Cost-Running
007650           + WS-Cost-Fuel-Litres + WS-Cost-Fuel-Ltr-Rate
007660           + WS-Cost-Fuel-Total.
007670     COMPUTE WS-Cost-Day-Rate ROUNDED = WS-Cost-Total / 5.
007680     MOVE ZERO TO WS-Week-Total.
007690 AA750-Exit.
007700     EXIT.
007710*
007720* AA760 - derived figures, run once the week total is final for
007730*         the section (called from AA710 after the last row).
007740 AA760-Set-Derived-Figures.
007750     IF WS-Cost-Day-Rate = ZERO
007760         MOVE ZERO TO WS-Factor
007770     ELSE
007780         COMPUTE WS-Factor ROUNDED =
007790                 WS-Rev-Day-Rate / WS-Cost-Day-Rate
007800     END-IF.
007810     COMPUTE WS-Revenue = WS-Week-Total - WS-Cost-Total.
007820 AA760-Exit.
007830     EXIT.
007840*
007841* AA800 - one aggregate entry, rolled into the grand total after
007842* every run section has printed - see the PERFORM in AA700.
007843* runs over every entry regardless of run/contract/date, so it's
007844* independent of how AA710 grouped and printed the sections.
007850 AA800-Roll-Grand-Total.
007860     ADD WS-Agg-Amount(WS-Agg-Idx) TO WS-Grand-Total.
007870 AA800-Exit.
007880     EXIT.
007890*
007891* AA900 - close the two feeds and the report file.  AUDIT-PARM
007892* shuts itself on the READ past end-of-file in AA020, nothing to
007893* do for it here.
007894* CLOSE on a file that failed to OPEN (see RR001/RR002) is
007895* harmless - the run-time just marks it already closed.
007900 AA900-Close-Files.
007910     CLOSE STE-FEE-FILE.
007920     CLOSE BEX-MANIF-FILE.
007930     CLOSE AUDIT-RPT-FILE.
007940*
